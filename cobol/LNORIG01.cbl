000100******************************************************************
000200*  LNORIG01.CBL                                                 *
000300*  ORIGINAL AMORTIZATION SCHEDULE RECORD -- ONE PER PERIOD,      *
000400*  WRITTEN TO THE ORIG-SCHED FILE BY 2200-BUILD-ORIG-SCHEDULE.   *
000500******************************************************************
000600*  CHANGE LOG
000700*  02/09/88  RHK  ORIGINAL LAYOUT, LN1000 SCHEDULE EXTRACT
000800*  11/02/90  DWP  WIDENED PERIOD-NO TO S9(4) COMP-3
000900*  09/30/93  RHK  ADDED DUE-DATE-R FLAT REDEFINES FOR SORT KEYS
001000*  08/19/98  LMT  Y2K -- DUE-DATE-YYYY NOW FULL 4-DIGIT CENTURY
001100*  07/11/02  CJB  ADDED FILLER PAD, TKT LN-0955
001200 01  LNO-SCHED-REC.
001300     05  LNO-LOAN-ID                 PIC X(8).
001400     05  LNO-PERIOD-NO               PIC S9(4)      COMP-3.
001500     05  LNO-DUE-DATE.
001600         10  LNO-DUE-YYYY            PIC 9(4).
001700         10  LNO-DUE-MM              PIC 9(2).
001800         10  LNO-DUE-DD              PIC 9(2).
001900     05  LNO-DUE-DATE-R REDEFINES LNO-DUE-DATE
002000                                     PIC 9(8).
002100     05  LNO-OPEN-PRIN               PIC S9(9)V99   COMP-3.
002200     05  LNO-INT-PMT                 PIC S9(9)V99   COMP-3.
002300     05  LNO-PRIN-PMT                PIC S9(9)V99   COMP-3.
002400     05  LNO-CLOSE-PRIN              PIC S9(9)V99   COMP-3.
002500     05  FILLER                      PIC X(15).                   LN0955A
