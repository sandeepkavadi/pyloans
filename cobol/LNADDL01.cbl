000100******************************************************************
000200*  LNADDL01.CBL                                                 *
000300*  ADDITIONAL-PAYMENT RECORD -- ZERO OR MORE PER LOAN            *
000400*  SORTED BY LOAN-ID, PERIOD-NO ON THE ADDL-PMTS FILE.           *
000500******************************************************************
000600*  CHANGE LOG
000700*  02/09/88  RHK  ORIGINAL LAYOUT, EXTRA-PAYMENT EXTRACT
000800*  11/02/90  DWP  WIDENED PERIOD-NO TO S9(4) COMP-3, WAS 9(3)
000900*  01/08/96  LMT  ADDED PERIOD-NO-X REDEFINES FOR DISPLAY EDIT
001000*  07/11/02  CJB  ADDED FILLER PAD, TKT LN-0955
001100 01  LNA-ADDL-REC.
001200     05  LNA-LOAN-ID                 PIC X(8).
001300     05  LNA-PERIOD-NO               PIC S9(4)      COMP-3.
001400     05  LNA-PERIOD-NO-X REDEFINES LNA-PERIOD-NO
001500                                     PIC X(3).
001600     05  LNA-ADDL-AMT                PIC S9(9)V99   COMP-3.
001700     05  FILLER                      PIC X(10).                   LN0955A
