000100******************************************************************
000200*  LNMOD01.CBL                                                  *
000300*  MODIFIED (PREPAYMENT) SCHEDULE RECORD -- ONE PER PERIOD       *
000400*  UNTIL PAYOFF, WRITTEN TO MOD-SCHED BY 2400-BUILD-MOD-SCHEDULE.*
000500******************************************************************
000600*  CHANGE LOG
000700*  06/14/89  RHK  ORIGINAL LAYOUT, ADDL-PMT REPROJECTION EXTRACT
000800*  11/02/90  DWP  WIDENED PERIOD-NO TO S9(4) COMP-3
000900*  04/27/92  DWP  ADDED OPEN-ACCR-INT FOR CARRIED INTEREST
001000*  09/30/93  RHK  ADDED DUE-DATE-R FLAT REDEFINES FOR SORT KEYS
001100*  08/19/98  LMT  Y2K -- DUE-DATE-YYYY NOW FULL 4-DIGIT CENTURY
001200*  07/11/02  CJB  ADDED FILLER PAD, TKT LN-0955
001300 01  LNX-SCHED-REC.
001400     05  LNX-LOAN-ID                 PIC X(8).
001500     05  LNX-PERIOD-NO               PIC S9(4)      COMP-3.
001600     05  LNX-DUE-DATE.
001700         10  LNX-DUE-YYYY            PIC 9(4).
001800         10  LNX-DUE-MM              PIC 9(2).
001900         10  LNX-DUE-DD              PIC 9(2).
002000     05  LNX-DUE-DATE-R REDEFINES LNX-DUE-DATE
002100                                     PIC 9(8).
002200     05  LNX-OPEN-PRIN               PIC S9(9)V99   COMP-3.
002300     05  LNX-OPEN-ACCR-INT           PIC S9(9)V99   COMP-3.
002400     05  LNX-CUR-INT                 PIC S9(9)V99   COMP-3.
002500     05  LNX-ADDL-PMT                PIC S9(9)V99   COMP-3.
002600     05  LNX-TOTAL-PMT               PIC S9(9)V99   COMP-3.
002700     05  LNX-CLOSE-PRIN              PIC S9(9)V99   COMP-3.
002800     05  FILLER                      PIC X(15).                   LN0955A
