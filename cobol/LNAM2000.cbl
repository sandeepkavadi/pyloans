000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNAM2000.
000300 AUTHOR.        R H KOWALSKI.
000400 INSTALLATION.  CONSUMER LOAN SERVICING.
000500 DATE-WRITTEN.  02/09/88.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800******************************************************************
000900*  LNAM2000 -- INSTALLMENT LOAN AMORTIZATION AND PREPAYMENT RUN *
001000*  READS THE LOAN MASTER AND ADDITIONAL-PAYMENT FILES, BUILDS    *
001100*  THE ORIGINAL AND MODIFIED (PREPAY) AMORTIZATION SCHEDULES     *
001200*  FOR EACH LOAN, DERIVES WAL/APR ANALYTICS, AND PRINTS THE      *
001300*  PER-LOAN RECAP LINE PLUS RUN GRAND TOTALS ON SUMMARY-RPT.     *
001400******************************************************************
001500*  CHANGE LOG
001600*  02/09/88  RHK  ORIGINAL LN1000 SINGLE-LOAN PAYMENT CALC
001700*  06/14/89  RHK  ADDED ORIGINAL-SCHEDULE GENERATOR, WAL/APR
001800*  11/02/90  DWP  ADDED INPUT VALIDATION, REJECT COUNTING
001900*  04/27/92  DWP  ADDED MODIFIED-SCHEDULE (ADDL-PMT) ENGINE
002000*  09/30/93  RHK  ADDED CALENDAR-DATE EDIT, MONTH-END CLAMP
002100*  02/18/94  RHK  FIXED WEEKLY/BIWEEKLY DUE-DATE DAY ARITHMETIC
002200*  03/01/95  DWP  ADDED GRAND TOTALS LINE, TKT LN-0480
002300*  01/08/96  LMT  RENAMED PROGRAM LN1000 TO LNAM2000
002400*  11/19/96  LMT  ADDED SEGMENT/CHANNEL PASS-THROUGH, TKT LN-0612
002500*  08/19/98  LMT  Y2K -- ALL DATE FIELDS NOW FULL 4-DIGIT CENTURY
002600*  03/04/99  LMT  Y2K SIGNOFF, RERAN 1988-2005 TEST DECK, CLEAN
002700*  07/11/02  CJB  ADDED PMT-FREQ 88-LEVELS, TIGHTENED VALIDATION
002800*  05/20/05  CJB  ADDED ADDL-PMT RANGE CHECK AGAINST PERIOD N
002900*  10/14/08  CJB  REWORKED DUE-DATE ADVANCE TO AVOID DRIFT ON
003000*                 REPEATED MONTH-END CLAMPING, TKT LN-1190
003100*  03/02/11  PAV  WIDENED SCHEDULE TABLE TO 1200 PERIODS
003200*  06/27/14  PAV  ADDED PAYOFF-CAP DIAGNOSTIC, TKT LN-1404
003300*  09/09/17  PAV  ROUNDED INTERMEDIATE RATE/FACTOR FIELDS TO 8
003400*                 DECIMALS PER AUDIT FINDING LN-1612
003500*  04/03/20  SGR  ADDED JOB-ID COMMAND LINE TAG FOR OPS LOGGING
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800*    UPSI-0 GIVES US A TEST-MODE SWITCH THAT CAN BE SET AT THE
003900*    OPERATOR CONSOLE AT JOB START WITHOUT RECOMPILING (SEE
004000*    1000-INITIALIZE); C01 IS THE PRINTER CHANNEL FOR A NEW
004100*    PAGE ON SUMMARY-RPT.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
004500     UPSI-0 ON STATUS IS WS-TEST-MODE-ON
004600            OFF STATUS IS WS-TEST-MODE-OFF.
004700 INPUT-OUTPUT SECTION.
004800*    ALL FIVE FILES ARE SEQUENTIAL FLAT FILES, ASSIGNED TO THE
004900*    RUN'S LOGICAL DD NAMES RATHER THAN HARD-CODED PATHS, IN THE
005000*    USUAL SHOP CONVENTION.
005100 FILE-CONTROL.
005200     SELECT LOAN-MASTER-FILE  ASSIGN TO "LOANMAST"
005300            ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT ADDL-PMTS-FILE   ASSIGN TO "ADDLPMTS"
005500            ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT ORIG-SCHED-FILE  ASSIGN TO "ORIGSCHD"
005700            ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT MOD-SCHED-FILE   ASSIGN TO "MODSCHD"
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT SUMMARY-RPT-FILE ASSIGN TO "SUMMRPT"
006100            ORGANIZATION IS LINE SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400*
006500 FILE SECTION.
006600*
006700*    INPUT -- ONE RECORD PER BOOKED LOAN.  LAYOUT IN LNMAST01.
006800 FD  LOAN-MASTER-FILE
006900     RECORD CONTAINS 60 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS LNM-LOAN-REC.
007200     copy 'LNMAST01.cbl'.
007300*
007400*    INPUT -- ZERO OR MORE EXTRA-PRINCIPAL RECORDS PER LOAN,
007500*    KEYED BY LOAN-ID AND PERIOD NUMBER.  LAYOUT IN LNADDL01.
007600 FD  ADDL-PMTS-FILE
007700     RECORD CONTAINS 27 CHARACTERS
007800     LABEL RECORDS ARE STANDARD
007900     DATA RECORD IS LNA-ADDL-REC.
008000     copy 'LNADDL01.cbl'.
008100*
008200*    OUTPUT -- ONE ROW PER BILLING PERIOD OF THE UNMODIFIED
008300*    SCHEDULE.  LAYOUT IN LNORIG01.
008400 FD  ORIG-SCHED-FILE
008500     RECORD CONTAINS 58 CHARACTERS
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS LNO-SCHED-REC.
008800     copy 'LNORIG01.cbl'.
008900*
009000*    OUTPUT -- ONE ROW PER BILLING PERIOD OF THE PREPAY-ADJUSTED
009100*    SCHEDULE.  LAYOUT IN LNMOD01.
009200 FD  MOD-SCHED-FILE
009300     RECORD CONTAINS 70 CHARACTERS
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS LNX-SCHED-REC.
009600     copy 'LNMOD01.cbl'.
009700*
009800*    OUTPUT -- PER-LOAN RECAP LINES (SUMM-LINE-REC), A HEADER
009900*    LINE (HDR-LINE-REC), AND A GRAND-TOTALS TRAILER
010000*    (TOTAL-LINE-REC), ALL SHARING THIS ONE 132-BYTE PRINT FD.
010100 FD  SUMMARY-RPT-FILE
010200     RECORD CONTAINS 132 CHARACTERS
010300     LABEL RECORDS ARE STANDARD.
010400*    ONE PRINTED LINE PER LOAN, SPACE-FILLED BETWEEN FIELDS SO
010500*    THE REPORT READS CLEANLY ON A 132-COLUMN LISTING WITHOUT A
010600*    SEPARATE HEADING/RULER RECORD FOR EACH COLUMN.
010700 01  SUMM-LINE-REC.
010800     05  SL-LOAN-ID                 PIC X(8).
010900     05  FILLER                     PIC X(2)   VALUE SPACES.
011000     05  SL-PMT                     PIC ZZZ,ZZZ,ZZ9.99.
011100     05  FILLER                     PIC X(2)   VALUE SPACES.
011200     05  SL-N                       PIC ZZZ9.
011300     05  FILLER                     PIC X(2)   VALUE SPACES.
011400     05  SL-ORG-WAL                  PIC ZZ9.99.
011500     05  FILLER                     PIC X(2)   VALUE SPACES.
011600     05  SL-ORG-APR                  PIC 9.999999.
011700     05  FILLER                     PIC X(2)   VALUE SPACES.
011800     05  SL-MOD-WAL                  PIC ZZ9.99.
011900     05  FILLER                     PIC X(2)   VALUE SPACES.
012000     05  SL-MOD-APR                  PIC 9.999999.
012100     05  FILLER                     PIC X(2)   VALUE SPACES.
012200     05  SL-MOD-MATURITY            PIC ZZZ9.
012300     05  FILLER                     PIC X(2)   VALUE SPACES.
012400     05  SL-STATUS                  PIC X.
012500     05  FILLER                     PIC X(57).
012600*    TRAILER LINE WRITTEN ONCE BY 9100-PRINT-GRAND-TOTALS AFTER
012700*    THE LAST LOAN'S SUMM-LINE-REC -- SHARES THE SAME FD SO NO
012800*    SEPARATE OPEN/CLOSE IS NEEDED FOR IT (TKT LN-0480).
012900 01  TOTAL-LINE-REC.
013000     05  TL-LABEL                   PIC X(25).
013100     05  TL-LOANS-PROCESSED         PIC ZZZ,ZZ9.
013200     05  FILLER                     PIC X(3)   VALUE SPACES.
013300     05  TL-LOANS-REJECTED          PIC ZZZ,ZZ9.
013400     05  FILLER                     PIC X(3)   VALUE SPACES.
013500     05  TL-TOT-PRINCIPAL           PIC Z,ZZZ,ZZZ,ZZ9.99.
013600     05  FILLER                     PIC X(3)   VALUE SPACES.
013700     05  TL-TOT-ORIG-INT            PIC Z,ZZZ,ZZZ,ZZ9.99.
013800     05  FILLER                     PIC X(52).
013900*    CAUGHT-ALL HEADING LINE -- THE DRIVER MOVES WHATEVER TITLE
014000*    TEXT IT NEEDS INTO HL-TEXT AND WRITES IT AFTER A TOP-OF-FORM.
014100 01  HDR-LINE-REC.
014200     05  HL-TEXT                    PIC X(80).
014300     05  FILLER                     PIC X(52).
014400*
014500*    EVERYTHING BELOW IS GROUPED BY PURPOSE, NOT ALPHABETICALLY --
014600*    SWITCHES, THEN COUNTERS, THEN ONE GROUP PER MAJOR CALC AREA.
014700 WORKING-STORAGE SECTION.
014800*
014900*    HOLDS THE RAW COMMAND LINE AND THE JOB-ID PULLED OUT OF IT
015000*    FOR THE CONSOLE/LOG STAMP (TKT REQUESTED BY OPS 04/20).
015100 01  WS-COMMAND-AREA.
015200     05  WS-COMMAND-LINE            PIC X(80).
015300     05  WS-JOB-ID                  PIC X(8).                     SGR0420
015400     05  FILLER                     PIC X(4).
015500*
015600*    WS-VALID-SW BELOW IS THE ONE SWITCH THAT SURVIVES INTO THE
015700*    SUMMARY LINE'S STATUS BYTE (LNS-STATUS) -- ALL THE OTHERS ARE
015800*    PURELY INTERNAL TO THIS RUN OF THE PROGRAM.
015900*
016000*    RUN-CONTROL AND PER-LOAN STATUS FLAGS.  ALL SINGLE-CHARACTER
016100*    OR SINGLE-DIGIT SO THEY CAN BE TESTED WITH SIMPLE IF/88 LOGIC.
016200 01  WS-SWITCHES.
016300     05  WS-EOF-SW                  PIC 9          VALUE 0.
016400         88  WS-EOF                 VALUE 1.
016500     05  WS-ADDL-EOF-SW             PIC 9          VALUE 0.
016600         88  WS-ADDL-EOF            VALUE 1.
016700     05  WS-VALID-SW                PIC X          VALUE 'Y'.
016800         88  WS-LOAN-VALID          VALUE 'Y'.
016900         88  WS-LOAN-INVALID        VALUE 'N'.
017000     05  WS-DATE-VALID-SW           PIC X          VALUE 'Y'.
017100     05  WS-ADDL-RANGE-SW           PIC X          VALUE 'Y'.
017200     05  WS-LEAP-SW                 PIC X          VALUE 'N'.
017300     05  FILLER                     PIC X(4).
017400*
017500*    RUN-WIDE LOAN COUNTS AND THE HANDFUL OF SUBSCRIPTS SHARED
017600*    ACROSS MULTIPLE PARAGRAPHS.  ALL COMP SO THEY STAY BINARY
017700*    RATHER THAN PAYING A DISPLAY-TO-BINARY CONVERSION ON EVERY
017800*    SUBSCRIPT REFERENCE.
017900 01  WS-COUNTERS.
018000     05  WS-LOANS-READ              PIC S9(7)      COMP VALUE 0.
018100     05  WS-LOANS-VALID-CT          PIC S9(7)      COMP VALUE 0.
018200     05  WS-LOANS-REJECTED          PIC S9(7)      COMP VALUE 0.
018300     05  WS-ADDL-COUNT              PIC S9(5)      COMP VALUE 0.
018400     05  WS-PERIOD-SUB              PIC S9(5)      COMP VALUE 0.
018500     05  WS-ADDL-SUB                PIC S9(5)      COMP VALUE 0.
018600     05  WS-POW-SUB                 PIC S9(5)      COMP VALUE 0.
018700     05  WS-DAY-SUB                 PIC S9(5)      COMP VALUE 0.
018800     05  FILLER                     PIC X(4).
018900*
019000*    THE FOLLOWING THREE ARE CARRIED AS STANDALONE 77-LEVELS
019100*    RATHER THAN FOLDED INTO WS-COUNTERS -- THEY ARE SCRATCH
019200*    VALUES OWNED BY A SINGLE PARAGRAPH (1935'S DIVIDE-REMAINDER
019300*    LEAP-YEAR TEST, 2000'S OPERATOR HEARTBEAT COUNT) RATHER THAN
019400*    RUN-WIDE ACCUMULATORS, WHICH IS THIS SHOP'S LONGSTANDING
019500*    RULE OF THUMB FOR WHEN A FIELD GETS ITS OWN 77 INSTEAD OF A
019600*    SPOT IN A GROUP.
019700 77  WS-DIV-RESULT              PIC S9(7)      COMP VALUE 0.
019800 77  WS-DIV-REM                 PIC S9(7)      COMP VALUE 0.
019900 77  WS-DISPLAY-COUNT           PIC S9(5)      COMP VALUE 0.
020000*
020100*    RUN-LEVEL DOLLAR ACCUMULATORS, PRINTED BY 9100 AT JOB END.
020200 01  WS-GRAND-TOTALS.
020300     05  WS-TOT-PRINCIPAL           PIC S9(11)V99  COMP-3 VALUE 0.
020400     05  WS-TOT-ORIG-INT            PIC S9(11)V99  COMP-3 VALUE 0.
020500     05  WS-TOT-ORIG-INT-LOAN       PIC S9(9)V99   COMP-3 VALUE 0.
020600     05  FILLER                     PIC X(4).
020700*
020800*    WORKING FIELDS FOR THE 2100 SERIES' PAYMENT DERIVATION --
020900*    PTM, PERIOD COUNT, PERIOD RATE, AND THE ANNUITY-FORMULA
021000*    INTERMEDIATES.  8 DECIMAL PLACES ON THE RATE/FACTOR FIELDS
021100*    PER THE LN-1612 AUDIT FINDING (SEE CHANGE LOG, 09/17).
021200 01  WS-PAYMENT-CALC-AREA.
021300     05  WS-PTM                     PIC S9V9(8)    COMP-3.
021400     05  WS-NUM-PERIODS             PIC S9(5)      COMP-3.
021500     05  WS-NUM-PERIODS-CALC        PIC S9(6)V9(8) COMP-3.
021600     05  WS-PERIOD-REMAINDER        PIC S9(6)V9(8) COMP-3.
021700     05  WS-PERIOD-RATE             PIC S9V9(8)    COMP-3.
021800     05  WS-ONE-PLUS-R              PIC S9(3)V9(8) COMP-3.
021900     05  WS-ONE-PLUS-R-POW          PIC S9(3)V9(8) COMP-3.
022000     05  WS-DENOM                   PIC S9(3)V9(8) COMP-3.
022100     05  WS-LEVEL-PMT               PIC S9(9)V9(4) COMP-3.
022200     05  WS-LEVEL-PMT-FINAL         PIC S9(9)V99   COMP-3.
022300     05  FILLER                     PIC X(4).
022400*
022500*    RUNNING BALANCE AND CURRENT-PERIOD INTEREST/PRINCIPAL SPLIT
022600*    WHILE 2200/2210 WALK THE ORIGINAL SCHEDULE.
022700 01  WS-ORIG-SCHED-AREA.
022800     05  WS-ORIG-BAL                PIC S9(9)V99   COMP-3.
022900     05  WS-INT-PMT                 PIC S9(9)V99   COMP-3.
023000     05  WS-PRIN-PMT                PIC S9(9)V99   COMP-3.
023100     05  WS-CLOSE-PRIN              PIC S9(9)V99   COMP-3.
023200     05  FILLER                     PIC X(4).
023300*
023400*    THE WORKING DUE DATE AS 2200-2270 ADVANCE IT, PLUS THE
023500*    SCRATCH YYYY/MM PAIR 1930/1935 USE FOR THE MONTH-LENGTH AND
023600*    LEAP-YEAR TESTS.
023700 01  WS-DATE-WORK-AREA.
023800     05  WS-DUE-YYYY                PIC 9(4).
023900     05  WS-DUE-MM                  PIC 9(2).
024000     05  WS-DUE-DD                  PIC 9(2).
024100     05  WS-WORK-YYYY                PIC 9(4).
024200     05  WS-WORK-MM                  PIC 9(2).
024300     05  WS-DAYS-IN-MONTH           PIC 9(2).
024400     05  WS-ADD-DAYS                PIC S9(3)      COMP VALUE 0.
024500     05  WS-ADD-MONTHS              PIC S9(3)      COMP VALUE 0.
024600     05  FILLER                     PIC X(4).
024700*
024800*    WAL AND APR WORKING FIELDS FOR BOTH THE ORIGINAL SCHEDULE
024900*    (2300 SERIES) AND THE MODIFIED SCHEDULE (2500 SERIES).
025000 01  WS-ANALYTICS-AREA.
025100     05  WS-WAL-ACCUM               PIC S9(13)V9(4) COMP-3.
025200     05  WS-WAL-MONTHS              PIC S9(3)V99   COMP-3.
025300     05  WS-ORG-APR                 PIC S9V9(6)    COMP-3.
025400     05  WS-MOD-WAL-ACCUM           PIC S9(13)V9(4) COMP-3.
025500     05  WS-MOD-WAL-MONTHS          PIC S9(3)V99   COMP-3.
025600     05  WS-MOD-APR                 PIC S9V9(6)    COMP-3.
025700     05  WS-MOD-MATURITY            PIC S9(5)      COMP-3.
025800     05  FILLER                     PIC X(4).
025900*
026000*    RUNNING BALANCE, ACCRUED INTEREST, AND PER-PERIOD WATERFALL
026100*    FIGURES WHILE 2400/2410 BUILD THE MODIFIED SCHEDULE.
026200 01  WS-MOD-SCHED-AREA.
026300     05  WS-OPEN-PRIN               PIC S9(9)V99   COMP-3.
026400     05  WS-OPEN-ACCR-INT           PIC S9(9)V99   COMP-3.
026500     05  WS-CUR-INT                 PIC S9(9)V99   COMP-3.
026600     05  WS-ADDL-THIS-PERIOD        PIC S9(9)V99   COMP-3.
026700     05  WS-SCHED-PMT               PIC S9(9)V99   COMP-3.
026800     05  WS-PAYOFF-CAP              PIC S9(9)V99   COMP-3.        LN1404A
026900     05  WS-TOTAL-PMT               PIC S9(9)V99   COMP-3.
027000     05  WS-CL-PRIN                 PIC S9(9)V99   COMP-3.
027100     05  WS-CL-ACCR-INT             PIC S9(9)V99   COMP-3.
027200     05  WS-PRIN-REPAID             PIC S9(9)V99   COMP-3.
027300     05  FILLER                     PIC X(4).
027400*
027500*    SCHEDULE TABLE -- HOLDS THE ORIGINAL SCHEDULE'S PER-PERIOD
027600*    FIGURES SO THE MODIFIED-SCHEDULE ENGINE AND THE WAL ACCUM
027700*    DO NOT HAVE TO RE-DERIVE THEM.  1200 PERIODS COVERS EVERY
027800*    FREQUENCY/TERM COMBINATION THIS SHOP HAS EVER BOOKED.
027900 01  WS-SCHED-TABLE.
028000     05  WS-SCHED-ENTRY OCCURS 1200 TIMES.
028100         10  WS-SCHED-DUE-DATE      PIC 9(8).
028200         10  WS-SCHED-OPEN-PRIN     PIC S9(9)V99   COMP-3.
028300         10  WS-SCHED-INT-PMT       PIC S9(9)V99   COMP-3.
028400         10  WS-SCHED-PRIN-PMT      PIC S9(9)V99   COMP-3.
028500         10  WS-SCHED-CLOSE-PRIN    PIC S9(9)V99   COMP-3.
028600     05  FILLER                     PIC X(4).
028700*
028800*    ADDITIONAL-PAYMENT TABLE -- THE WHOLE ADDL-PMTS FILE, LOADED
028900*    ONCE AT START OF RUN AND SCANNED PER LOAN.
029000 01  WS-ADDL-TABLE.
029100     05  WS-ADDL-ENTRY OCCURS 1200 TIMES.
029200         10  WS-ADDL-LOAN-ID        PIC X(8).
029300         10  WS-ADDL-PERIOD         PIC S9(5)      COMP-3.
029400         10  WS-ADDL-AMOUNT         PIC S9(9)V99   COMP-3.
029500     05  FILLER                     PIC X(4).
029600*
029700*    PER-LOAN ADDITIONAL-PAYMENT ARRAY, KEYED BY PERIOD NUMBER,
029800*    REBUILT FOR EVERY LOAN BY 2050-EXTRACT-PERIOD-ADDL.
029900 01  WS-PERIOD-ADDL-TABLE.
030000     05  WS-PERIOD-ADDL-AMT OCCURS 1200 TIMES
030100                            PIC S9(9)V99   COMP-3.
030200     05  FILLER                     PIC X(4).
030300*
030400 PROCEDURE DIVISION.
030500*
030600*    TOP-LEVEL CONTROL LOOP -- LOAD THE ADDL-PMT TABLE ONCE,
030700*    THEN READ AND PROCESS LOAN-MASTER ONE RECORD AT A TIME UNTIL
030800*    EOF, THEN CLOSE OUT.
030900 0000-MAIN-LINE.
031000*    1100 LOADS THE ADDITIONAL-PAYMENT TABLE ONLY -- THE FIRST
031100*    LOAN-MASTER READ HAPPENS SEPARATELY BELOW SO 2000'S
031200*    UNTIL-TEST SEES A REAL RECORD (OR EOF) ON ITS FIRST PASS.
031300     PERFORM 1000-INITIALIZE.
031400     PERFORM 1100-LOAD-ADDL-PMTS THRU 1100-EXIT.
031500     PERFORM 1050-READ-LOAN-MASTER.
031600     PERFORM 2000-PROCESS-LOANS THRU 2000-EXIT
031700         UNTIL WS-EOF-SW = 1.
031800     PERFORM 9000-FINISH.
031900     STOP RUN.
032000*
032100******************************************************************
032200*    1000 SERIES -- STARTUP, FILE OPENS, ADDL-PMT TABLE LOAD     *
032300******************************************************************
032400*    PICK UP THE JOB ID FROM THE COMMAND LINE SO IT CAN BE
032500*    STAMPED ON THE OPERATOR CONSOLE AND (WHEN UPSI-0 IS ON)
032600*    FLAGGED AS A TEST RUN, PER TKT REQUESTED BY OPS 04/20.
032700 1000-INITIALIZE.
032800     DISPLAY SPACES UPON CRT.
032900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
033000     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
033100         INTO WS-JOB-ID.
033200     DISPLAY '* * * * * BEGIN LNAM2000 AMORTIZATION RUN'
033300         UPON CRT AT 0101.
033400     DISPLAY 'JOB ID ' UPON CRT AT 0201.
033500     DISPLAY WS-JOB-ID UPON CRT AT 0209.
033600     IF WS-TEST-MODE-ON
033700         DISPLAY 'UPSI-0 ON -- RUNNING IN TEST MODE'
033800             UPON CRT AT 0301.
033900*    LOAN-MASTER AND ADDL-PMTS ARE INPUT FOR THE WHOLE RUN;
034000*    ORIG-SCHED, MOD-SCHED AND SUMMARY-RPT ARE BUILT FRESH EVERY
034100*    RUN -- THIS PROGRAM DOES NOT EXTEND A PRIOR RUN'S OUTPUT.
034200     OPEN INPUT LOAN-MASTER-FILE.
034300     OPEN INPUT ADDL-PMTS-FILE.
034400     OPEN OUTPUT ORIG-SCHED-FILE.
034500     OPEN OUTPUT MOD-SCHED-FILE.
034600     OPEN OUTPUT SUMMARY-RPT-FILE.
034700     PERFORM 1040-WRITE-RPT-HEADER.
034800*
034900*    TWO-LINE COLUMN HEADER FOR THE SUMMARY-RPT -- WRITTEN ONCE,
035000*    BEFORE THE FIRST PER-LOAN RECAP LINE.
035100 1040-WRITE-RPT-HEADER.
035200     MOVE SPACES TO HDR-LINE-REC.
035300     MOVE 'LOAN-ID   PAYMENT        N  ORG-WAL  ORG-APR  '
035400       TO HL-TEXT.
035500     WRITE HDR-LINE-REC AFTER ADVANCING C01.
035600     MOVE SPACES TO HDR-LINE-REC.
035700     MOVE '            MOD-WAL  MOD-APR  MATURITY  STATUS'
035800       TO HL-TEXT.
035900     WRITE HDR-LINE-REC.
036000*
036100*    DRIVES THE MAIN-LINE'S PERFORM-UNTIL LOOP -- ONE CALL PER
036200*    LOAN, PLUS THE ONE EXTRA CALL THAT TRIPS THE EOF SWITCH.
036300 1050-READ-LOAN-MASTER.
036400     READ LOAN-MASTER-FILE AT END MOVE 1 TO WS-EOF-SW.
036500     IF WS-EOF-SW = 0
036600         ADD 1 TO WS-LOANS-READ.
036700*
036800*    LOADS THE ENTIRE ADDL-PMTS FILE INTO WS-ADDL-TABLE ONCE, AT
036900*    THE TOP OF THE RUN, SO 2050 CAN SCAN IT PER LOAN WITHOUT
037000*    REREADING THE FILE -- THE FILE IS NOT ASSUMED SORTED BY
037100*    LOAN-ID, SO EVERY ENTRY IS SCANNED FOR EVERY LOAN.
037200 1100-LOAD-ADDL-PMTS.
037300     MOVE 0 TO WS-ADDL-COUNT.
037400     PERFORM 1110-READ-ADDL-PMT.
037500     PERFORM 1120-STORE-ADDL-PMT THRU 1120-EXIT
037600         UNTIL WS-ADDL-EOF-SW = 1.
037700 1100-EXIT.
037800     EXIT.
037900*
038000 1110-READ-ADDL-PMT.
038100     READ ADDL-PMTS-FILE AT END MOVE 1 TO WS-ADDL-EOF-SW.
038200*
038300 1120-STORE-ADDL-PMT.
038400     IF WS-ADDL-EOF-SW = 1
038500         GO TO 1120-EXIT.
038600     ADD 1 TO WS-ADDL-COUNT.
038700     MOVE LNA-LOAN-ID   TO WS-ADDL-LOAN-ID (WS-ADDL-COUNT).
038800     MOVE LNA-PERIOD-NO TO WS-ADDL-PERIOD   (WS-ADDL-COUNT).
038900     MOVE LNA-ADDL-AMT  TO WS-ADDL-AMOUNT   (WS-ADDL-COUNT).
039000     PERFORM 1110-READ-ADDL-PMT.
039100 1120-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500*    1900 SERIES -- INPUT VALIDATION                            *
039600******************************************************************
039700*    REJECTS A LOAN MASTER RECORD BEFORE ANY SCHEDULE MATH IS
039800*    ATTEMPTED ON IT -- A BAD AMOUNT, RATE, FEE, TERM, FREQUENCY
039900*    CODE OR CALENDAR DATE WOULD OTHERWISE BLOW UP THE DIVISION
040000*    IN 2100 OR LEAVE A GARBAGE SCHEDULE ON ORIG-SCHED/MOD-SCHED.
040100*    EACH CHECK GOES STRAIGHT TO 1900-EXIT ON FAILURE RATHER
040200*    THAN FALLING THROUGH THE REST -- ONLY THE FIRST FAILURE
040300*    REASON MATTERS TO THE OPERATOR.
040400 1900-VALIDATE-LOAN.
040500     MOVE 'Y' TO WS-VALID-SW.
040600*    LOAN AMOUNT MUST BE POSITIVE AND MUST FIT THE MASTER
040700*    RECORD'S 9(9)V99 FIELD.
040800     IF LNM-LOAN-AMT NOT > 0
040900         MOVE 'N' TO WS-VALID-SW
041000         GO TO 1900-EXIT.
041100     IF LNM-LOAN-AMT > 999999999.99
041200         MOVE 'N' TO WS-VALID-SW
041300         GO TO 1900-EXIT.
041400*    RATE IS A FRACTION OF 1 (5.99% STORED AS .0599) -- NEGATIVE
041500*    OR 100%-AND-OVER RATES ARE REJECTED OUTRIGHT.
041600     IF LNM-INT-RATE < 0 OR LNM-INT-RATE NOT < 1
041700         MOVE 'N' TO WS-VALID-SW
041800         GO TO 1900-EXIT.
041900*    ORIGINATION FEE IS ALSO A FRACTION OF 1, 0 TO 100%.
042000     IF LNM-FEES-PCT < 0 OR LNM-FEES-PCT > 1
042100         MOVE 'N' TO WS-VALID-SW
042200         GO TO 1900-EXIT.
042300     IF LNM-TERM-MONTHS NOT > 0
042400         MOVE 'N' TO WS-VALID-SW
042500         GO TO 1900-EXIT.
042600*    FREQUENCY CODE MUST BE ONE OF THE SEVEN VALID CODES TESTED
042700*    BY THE LNM-FREQ-VALID 88-LEVEL IN LNMAST01.CBL.
042800     IF NOT LNM-FREQ-VALID
042900         MOVE 'N' TO WS-VALID-SW
043000         GO TO 1900-EXIT.
043100*    LAST, THE DISBURSEMENT CALENDAR DATE ITSELF -- DELEGATED TO
043200*    1920 BELOW SO THE SAME MONTH/DAY EDIT CAN BE REUSED BY THE
043300*    DUE-DATE ADVANCE LOGIC IN THE 2200/2250 SERIES.
043400     PERFORM 1920-VALIDATE-CALENDAR-DATE THRU 1920-EXIT.
043500     IF WS-DATE-VALID-SW = 'N'
043600         MOVE 'N' TO WS-VALID-SW.
043700 1900-EXIT.
043800     EXIT.
043900*
044000*    CALENDAR EDIT FOR THE LOAN-DATE GROUP -- MONTH RANGE, THEN
044100*    DAY RANGE AGAINST THE ACTUAL DAYS IN THAT MONTH (VIA 1930,
044200*    WHICH HANDLES THE FEBRUARY LEAP-YEAR CASE).
044300 1920-VALIDATE-CALENDAR-DATE.
044400     MOVE 'Y' TO WS-DATE-VALID-SW.
044500     IF LNM-LOAN-DATE-MM < 1 OR LNM-LOAN-DATE-MM > 12
044600         MOVE 'N' TO WS-DATE-VALID-SW
044700         GO TO 1920-EXIT.
044800     MOVE LNM-LOAN-DATE-YYYY TO WS-WORK-YYYY.
044900     MOVE LNM-LOAN-DATE-MM   TO WS-WORK-MM.
045000     PERFORM 1930-DAYS-IN-MONTH THRU 1930-EXIT.
045100     IF LNM-LOAN-DATE-DD < 1 OR LNM-LOAN-DATE-DD
045200                                  > WS-DAYS-IN-MONTH
045300         MOVE 'N' TO WS-DATE-VALID-SW.
045400 1920-EXIT.
045500     EXIT.
045600*
045700*    1930/1935 ARE GENERAL-PURPOSE -- CALLER LOADS WS-WORK-YYYY
045800*    AND WS-WORK-MM BEFORE PERFORMING, AND READS WS-DAYS-IN-MONTH
045900*    BACK ON RETURN.  USED BY VALIDATION AND BY THE DUE-DATE
046000*    ADVANCE PARAGRAPHS BELOW.
046100*    30/31-DAY MONTHS FALL OUT DIRECTLY FROM THE MONTH NUMBER;
046200*    FEBRUARY IS THE ONE CASE NEEDING THE LEAP-YEAR TEST BELOW.
046300 1930-DAYS-IN-MONTH.
046400     IF WS-WORK-MM = 4 OR WS-WORK-MM = 6 OR WS-WORK-MM = 9
046500                       OR WS-WORK-MM = 11
046600         MOVE 30 TO WS-DAYS-IN-MONTH
046700     ELSE
046800     IF WS-WORK-MM = 2
046900         PERFORM 1935-CHECK-LEAP-YEAR
047000         IF WS-LEAP-SW = 'Y'
047100             MOVE 29 TO WS-DAYS-IN-MONTH
047200         ELSE
047300             MOVE 28 TO WS-DAYS-IN-MONTH
047400     ELSE
047500         MOVE 31 TO WS-DAYS-IN-MONTH.
047600 1930-EXIT.
047700     EXIT.
047800*
047900*    DIVISIBLE-BY-4/NOT-BY-100/EXCEPT-BY-400 LEAP TEST.  EACH
048000*    DIVIDE BELOW IS SCRATCH-ONLY -- THE QUOTIENT LANDS IN THE
048100*    77-LEVEL WS-DIV-RESULT, WHICH NOBODY READS, AND ONLY THE
048200*    REMAINDER IN ITS COMPANION 77-LEVEL WS-DIV-REM IS TESTED.
048300 1935-CHECK-LEAP-YEAR.
048400     MOVE 'N' TO WS-LEAP-SW.
048500     DIVIDE WS-WORK-YYYY BY 4 GIVING WS-DIV-RESULT
048600         REMAINDER WS-DIV-REM.
048700*    NOT DIVISIBLE BY 4 -- ORDINARY YEAR, NOTHING FURTHER TO CHECK.
048800     IF WS-DIV-REM NOT = 0
048900         GO TO 1935-EXIT.
049000     DIVIDE WS-WORK-YYYY BY 100 GIVING WS-DIV-RESULT
049100         REMAINDER WS-DIV-REM.
049200*    DIVISIBLE BY 4 AND NOT BY 100 -- LEAP YEAR (E.G. 2004, 2024).
049300     IF WS-DIV-REM NOT = 0
049400         MOVE 'Y' TO WS-LEAP-SW
049500         GO TO 1935-EXIT.
049600     DIVIDE WS-WORK-YYYY BY 400 GIVING WS-DIV-RESULT
049700         REMAINDER WS-DIV-REM.
049800*    DIVISIBLE BY 100 -- LEAP ONLY IF ALSO DIVISIBLE BY 400, WHICH
049900*    IS WHY 2000 WAS A LEAP YEAR BUT 1900 AND 2100 ARE NOT.
050000     IF WS-DIV-REM = 0
050100         MOVE 'Y' TO WS-LEAP-SW.
050200 1935-EXIT.
050300     EXIT.
050400*
050500******************************************************************
050600*    2000 SERIES -- ONE LOAN, START TO FINISH                   *
050700******************************************************************
050800*    THE MAIN-LINE PERFORMS THIS ONCE PER LOAN-MASTER RECORD.
050900*    THE WHOLE PIPELINE FOR A SINGLE LOAN LIVES HERE: VALIDATE,
051000*    PRICE THE LEVEL PAYMENT, EXTRACT THIS LOAN'S ADDITIONAL
051100*    PAYMENTS, BUILD BOTH SCHEDULES, DERIVE BOTH SETS OF
051200*    ANALYTICS, THEN EMIT THE RECAP LINE -- EITHER THE FULL
051300*    "VALID" PATH OR THE SHORT "REJECTED" PATH AT 2900 BELOW.
051400 2000-PROCESS-LOANS.
051500     PERFORM 1900-VALIDATE-LOAN THRU 1900-EXIT.
051600     IF WS-LOAN-INVALID
051700         GO TO 2000-REJECTED.
051800     PERFORM 2100-COMPUTE-PAYMENT.
051900     PERFORM 2050-EXTRACT-PERIOD-ADDL THRU 2050-EXIT.
052000*    AN ADDL-PMT RECORD REFERENCING A PERIOD OUTSIDE THIS LOAN'S
052100*    TERM, OR CARRYING A NEGATIVE AMOUNT, FAILS THE LOAN THE
052200*    SAME AS A BAD MASTER RECORD WOULD (TKT LN-0955).
052300     IF WS-ADDL-RANGE-SW = 'N'
052400         MOVE 'N' TO WS-VALID-SW
052500         GO TO 2000-REJECTED.
052600     PERFORM 2200-BUILD-ORIG-SCHEDULE THRU 2200-EXIT.
052700     PERFORM 2300-COMPUTE-ORIG-ANALYTICS.
052800     PERFORM 2400-BUILD-MOD-SCHEDULE THRU 2400-EXIT.
052900     PERFORM 2500-COMPUTE-MOD-ANALYTICS.
053000     MOVE 'V' TO LNS-STATUS.
053100     ADD 1 TO WS-LOANS-VALID-CT.
053200     ADD LNM-LOAN-AMT TO WS-TOT-PRINCIPAL.
053300     ADD WS-TOT-ORIG-INT-LOAN TO WS-TOT-ORIG-INT.
053400     GO TO 2000-CONTINUE.
053500 2000-REJECTED.
053600     PERFORM 2900-REJECT-LOAN.
053700 2000-CONTINUE.
053800     PERFORM 2600-BUILD-SUMMARY-LINE.
053900     PERFORM 2700-PRINT-SUMMARY-LINE.
054000*    OPERATOR HEARTBEAT -- ONE LINE TO THE CONSOLE EVERY 500
054100*    LOANS SO A LONG RUN DOESN'T LOOK HUNG.  WS-DISPLAY-COUNT IS
054200*    A 77-LEVEL SINCE IT BELONGS TO THIS PARAGRAPH ALONE, NOT TO
054300*    THE RUN-WIDE WS-COUNTERS GROUP.
054400     IF WS-DISPLAY-COUNT = 500
054500         DISPLAY WS-LOANS-READ '  LOANS READ SO FAR'
054600             UPON CRT AT 0401
054700         MOVE 0 TO WS-DISPLAY-COUNT.
054800     ADD 1 TO WS-DISPLAY-COUNT.
054900     PERFORM 1050-READ-LOAN-MASTER.
055000 2000-EXIT.
055100     EXIT.
055200*
055300*    2050 BUILDS THE PER-LOAN ADDL-PMT ARRAY AND, IN THE SAME
055400*    PASS, CATCHES ANY ADDL-PMT RECORD WHOSE PERIOD-NO OR AMOUNT
055500*    IS OUT OF RANGE FOR THIS LOAN (TKT LN-0955).
055600 2050-EXTRACT-PERIOD-ADDL.
055700     MOVE 'Y' TO WS-ADDL-RANGE-SW.
055800     PERFORM 2055-CLEAR-PERIOD-ADDL THRU 2055-EXIT
055900         VARYING WS-PERIOD-SUB FROM 1 BY 1
056000         UNTIL WS-PERIOD-SUB > WS-NUM-PERIODS.
056100     PERFORM 2060-SCAN-ADDL-ENTRY THRU 2060-EXIT
056200         VARYING WS-ADDL-SUB FROM 1 BY 1
056300         UNTIL WS-ADDL-SUB > WS-ADDL-COUNT.
056400 2050-EXIT.
056500     EXIT.
056600*
056700*    ZEROES ONE SLOT OF WS-PERIOD-ADDL-TABLE -- THIS LOAN MAY
056800*    HAVE FEWER PERIODS THAN THE PRIOR LOAN PROCESSED, SO STALE
056900*    ENTRIES PAST ITS TERM MUST NOT SURVIVE INTO 2400's WATERFALL.
057000 2055-CLEAR-PERIOD-ADDL.
057100     MOVE 0 TO WS-PERIOD-ADDL-AMT (WS-PERIOD-SUB).
057200 2055-EXIT.
057300     EXIT.
057400*
057500*    ONE ADDL-PMTS TABLE ENTRY -- IGNORE IT IF IT BELONGS TO A
057600*    DIFFERENT LOAN, OTHERWISE RANGE-CHECK IT AND FILE IT INTO
057700*    THIS LOAN'S PER-PERIOD ARRAY BY PERIOD NUMBER.
057800 2060-SCAN-ADDL-ENTRY.
057900     IF WS-ADDL-LOAN-ID (WS-ADDL-SUB) NOT = LNM-LOAN-ID
058000         GO TO 2060-EXIT.
058100*    PERIOD OUTSIDE THE LOAN'S TERM, OR A NEGATIVE AMOUNT, FAILS
058200*    THE WHOLE LOAN RATHER THAN JUST BEING SKIPPED (TKT LN-0955).
058300     IF WS-ADDL-PERIOD (WS-ADDL-SUB) < 1
058400        OR WS-ADDL-PERIOD (WS-ADDL-SUB) > WS-NUM-PERIODS
058500        OR WS-ADDL-AMOUNT (WS-ADDL-SUB) < 0
058600         MOVE 'N' TO WS-ADDL-RANGE-SW
058700         GO TO 2060-EXIT.
058800     MOVE WS-ADDL-AMOUNT (WS-ADDL-SUB)
058900         TO WS-PERIOD-ADDL-AMT (WS-ADDL-PERIOD (WS-ADDL-SUB)).
059000 2060-EXIT.
059100     EXIT.
059200*
059300******************************************************************
059400*    2100 SERIES -- LOAN-INIT / PAYMENT CALCULATION              *
059500******************************************************************
059600*    THIS SERIES DERIVES THE THREE NUMBERS EVERYTHING BELOW IT
059700*    DEPENDS ON, AND NOTHING DOWNSTREAM RE-DERIVES ANY OF THEM:
059800*
059900*        WS-PTM             PAYMENTS-PER-CALENDAR-MONTH FACTOR
060000*                           FOR THE LOAN'S BILLING FREQUENCY.
060100*                           FRACTIONAL FOR WEEKLY/BIWEEKLY
060200*                           (7/30, 14/30) -- THAT FRACTION IS
060300*                           WHAT LETS 2300/2500 CONVERT A RAW
060400*                           PERIOD COUNT BACK INTO MONTHS FOR
060500*                           THE WAL AND APR FIGURES.
060600*        WS-NUM-PERIODS     TOTAL BILLING PERIODS OVER THE LOAN
060700*                           TERM, TERM-MONTHS / PTM ROUNDED UP
060800*                           TO A WHOLE PERIOD (SEE 2120 BELOW).
060900*        WS-LEVEL-PMT-FINAL THE FIXED PERIODIC PAYMENT THAT
061000*                           FULLY AMORTIZES THE LOAN OVER
061100*                           WS-NUM-PERIODS AT THE PER-PERIOD
061200*                           RATE (SEE 2140/2150 BELOW).
061300*
061400*    REFERENCE CASES CARRIED IN THE TEST DECK SINCE TKT LN-1612
061500*    (10000.00/5.99%/36 MO/MONTHLY/5% FEE GIVES N=36; SAME LOAN
061600*    REPRICED WEEKLY AT 10.99%/60 MO GIVES N=258; QUARTERLY AT
061700*    10.99%/48 MO GIVES N=16) -- RERUN THESE BY HAND IF THIS
061800*    SERIES IS EVER TOUCHED AGAIN.
061900*
062000 2100-COMPUTE-PAYMENT.
062100*    STEP 1 -- PAYMENTS-PER-MONTH FACTOR BY FREQUENCY CODE.
062200     IF LNM-FREQ-WEEKLY
062300*        7-DAY PERIOD TREATED AS 7/30 OF A CALENDAR MONTH
062400         COMPUTE WS-PTM ROUNDED = 7 / 30
062500     ELSE
062600     IF LNM-FREQ-BIWEEKLY
062700*        14-DAY PERIOD TREATED AS 14/30 OF A CALENDAR MONTH
062800         COMPUTE WS-PTM ROUNDED = 14 / 30
062900     ELSE
063000     IF LNM-FREQ-MONTHLY
063100         MOVE 1 TO WS-PTM
063200     ELSE
063300     IF LNM-FREQ-BIMONTHLY
063400         MOVE 2 TO WS-PTM
063500     ELSE
063600     IF LNM-FREQ-QUARTERLY
063700         MOVE 3 TO WS-PTM
063800     ELSE
063900     IF LNM-FREQ-SEMIANNUAL
064000         MOVE 6 TO WS-PTM
064100     ELSE
064200         MOVE 12 TO WS-PTM.
064300*    STEP 2 -- PERIOD COUNT.  TERM-MONTHS / PTM ROUNDED UP TO A
064400*    WHOLE PERIOD IN 2120 BELOW, SO A 36-MONTH TERM BILLED
064500*    WEEKLY DOES NOT LOSE ITS TRAILING PARTIAL WEEK.
064600     COMPUTE WS-NUM-PERIODS-CALC ROUNDED =
064700         LNM-TERM-MONTHS / WS-PTM.
064800     PERFORM 2120-ROUND-UP-PERIODS.
064900*    STEP 3 -- PER-PERIOD RATE.  LNM-INT-RATE ON THE MASTER IS
065000*    ALWAYS A NOMINAL ANNUAL RATE; SCALING BY PTM AND DIVIDING
065100*    BY 12 CONVERTS IT TO WHATEVER PERIOD LENGTH THIS LOAN
065200*    ACTUALLY BILLS ON.
065300     COMPUTE WS-PERIOD-RATE ROUNDED =
065400         LNM-INT-RATE * WS-PTM / 12.
065500     PERFORM 2140-COMPUTE-LEVEL-PMT.
065600*
065700*    CLASSIC CEILING -- TRUNCATE TO THE INTEGER PART, THEN ADD
065800*    ONE BACK IF ANY FRACTION WAS DROPPED.  NO INTRINSIC CEILING
065900*    FUNCTION IS AVAILABLE ON THIS COMPILER.
066000 2120-ROUND-UP-PERIODS.
066100     COMPUTE WS-NUM-PERIODS = WS-NUM-PERIODS-CALC.
066200     COMPUTE WS-PERIOD-REMAINDER =
066300         WS-NUM-PERIODS-CALC - WS-NUM-PERIODS.
066400     IF WS-PERIOD-REMAINDER > 0
066500         ADD 1 TO WS-NUM-PERIODS.
066600*
066700*    LEVEL-PAYMENT ANNUITY FORMULA --
066800*        PMT = P * r / (1 - (1+r)**-N)
066900*    RESTATED WITHOUT A NEGATIVE EXPONENT (NOT SUPPORTED ON THIS
067000*    COMPILER WITHOUT AN INTRINSIC FUNCTION):
067100*        PMT = (P * r) / (1 - 1 / (1+r)**N)
067200*    (1+r)**N IS BUILT IN 2150 BELOW BY REPEATED MULTIPLICATION,
067300*    SINCE THIS COMPILER HAS NO POWER FUNCTION EITHER.  A
067400*    ZERO-RATE LOAN (PROMO PAPER) SKIPS THE FORMULA ENTIRELY
067500*    AND SPLITS PRINCIPAL EVENLY OVER THE PERIODS INSTEAD.
067600 2140-COMPUTE-LEVEL-PMT.
067700     IF WS-PERIOD-RATE = 0
067800         COMPUTE WS-LEVEL-PMT ROUNDED =
067900             LNM-LOAN-AMT / WS-NUM-PERIODS
068000         GO TO 2140-EXIT.
068100*    (1+r) AND THEN (1+r)**N, ONE MULTIPLICATION PER PERIOD VIA
068200*    2150 BELOW.
068300     COMPUTE WS-ONE-PLUS-R ROUNDED = 1 + WS-PERIOD-RATE.
068400     MOVE 1 TO WS-ONE-PLUS-R-POW.
068500     PERFORM 2150-RAISE-POWER THRU 2150-EXIT
068600         VARYING WS-POW-SUB FROM 1 BY 1
068700         UNTIL WS-POW-SUB > WS-NUM-PERIODS.
068800*    DENOMINATOR 1 - 1/(1+r)**N, THEN THE PAYMENT ITSELF.
068900     COMPUTE WS-DENOM ROUNDED = 1 - (1 / WS-ONE-PLUS-R-POW).
069000     COMPUTE WS-LEVEL-PMT ROUNDED =
069100         (LNM-LOAN-AMT * WS-PERIOD-RATE) / WS-DENOM.
069200 2140-EXIT.
069300*    KEPT AS A SEPARATE ROUNDING STEP (RATHER THAN ROUNDING
069400*    WS-LEVEL-PMT ITSELF ABOVE) SO THE HIGH-PRECISION
069500*    INTERMEDIATE VALUE FROM THE ANNUITY FORMULA (9(9)V9(4))
069600*    SURVIVES FOR DIAGNOSTIC DISPLAY, WHILE THE CENTS-PRECISION
069700*    VALUE GOES TO THE SCHEDULE AND SUMMARY RECORDS (TKT LN-1612).
069800     COMPUTE WS-LEVEL-PMT-FINAL ROUNDED = WS-LEVEL-PMT.
069900*
070000*    (1+r)**N BUILT ONE MULTIPLICATION AT A TIME -- CALLED ONCE
070100*    PER PERIOD BY THE VARYING PERFORM IN 2140 ABOVE.
070200 2150-RAISE-POWER.
070300     COMPUTE WS-ONE-PLUS-R-POW ROUNDED =
070400         WS-ONE-PLUS-R-POW * WS-ONE-PLUS-R.
070500 2150-EXIT.
070600     EXIT.
070700*
070800******************************************************************
070900*    2200 SERIES -- ORIGINAL-SCHEDULE GENERATOR                 *
071000******************************************************************
071100*    WALKS THE LOAN FROM DISBURSEMENT TO ITS NOMINAL MATURITY AT
071200*    THE FIXED LEVEL PAYMENT COMPUTED BY 2100 -- NO ADDL-PMTS ARE
071300*    CONSIDERED HERE, THAT IS WHAT THE 2400 SERIES IS FOR.  ONE
071400*    ROW IS WRITTEN TO ORIG-SCHED PER PERIOD AND CACHED INTO
071500*    WS-SCHED-TABLE FOR REUSE BY THE WAL CALC (2300) AND THE
071600*    MODIFIED-SCHEDULE ENGINE (2400), WHICH NEITHER RE-READ NOR
071700*    RE-DERIVE THE ORIGINAL SCHEDULE.
071800 2200-BUILD-ORIG-SCHEDULE.
071900     MOVE LNM-LOAN-AMT      TO WS-ORIG-BAL.
072000     MOVE LNM-LOAN-DATE-YYYY TO WS-DUE-YYYY.
072100     MOVE LNM-LOAN-DATE-MM   TO WS-DUE-MM.
072200     MOVE LNM-LOAN-DATE-DD   TO WS-DUE-DD.
072300     MOVE 0 TO WS-TOT-ORIG-INT-LOAN.
072400     PERFORM 2210-BUILD-ORIG-PERIOD THRU 2210-EXIT
072500         VARYING WS-PERIOD-SUB FROM 1 BY 1
072600         UNTIL WS-PERIOD-SUB > WS-NUM-PERIODS.
072700*    ROUNDING ACROSS WS-NUM-PERIODS LEVEL PAYMENTS SHOULD ZERO
072800*    THE BALANCE TO THE PENNY -- A NONZERO RESIDUAL HERE MEANS
072900*    THE PERIOD COUNT OR RATE WAS DERIVED WRONG UPSTREAM AND IS
073000*    WORTH AN OPERATOR'S ATTENTION, NOT A PROGRAM ABEND.
073100     IF WS-ORIG-BAL NOT BETWEEN -0.01 AND 0.01
073200         DISPLAY 'WARN - ORIG SCHED DID NOT ZERO OUT, LOAN '
073300             LNM-LOAN-ID ' RESIDUAL ' WS-ORIG-BAL
073400             UPON CRT AT 0501.
073500 2200-EXIT.
073600     EXIT.
073700*
073800*    ONE ROW OF THE ORIGINAL SCHEDULE: ADVANCE THE DUE DATE,
073900*    SPLIT THE LEVEL PAYMENT INTO INTEREST AND PRINCIPAL, WRITE
074000*    THE ROW, AND CACHE IT INTO WS-SCHED-TABLE FOR LATER REUSE.
074100 2210-BUILD-ORIG-PERIOD.
074200     PERFORM 2250-ADVANCE-DUE-DATE THRU 2250-EXIT.
074300*    INTEREST IS THE PERIOD RATE AGAINST THE OPENING BALANCE;
074400*    PRINCIPAL IS WHATEVER OF THE LEVEL PAYMENT IS LEFT OVER.
074500     COMPUTE WS-INT-PMT ROUNDED = WS-ORIG-BAL * WS-PERIOD-RATE.
074600     COMPUTE WS-PRIN-PMT ROUNDED =
074700         WS-LEVEL-PMT-FINAL - WS-INT-PMT.
074800     COMPUTE WS-CLOSE-PRIN ROUNDED = WS-ORIG-BAL - WS-PRIN-PMT.
074900     MOVE LNM-LOAN-ID       TO LNO-LOAN-ID.
075000     MOVE WS-PERIOD-SUB     TO LNO-PERIOD-NO.
075100     MOVE WS-DUE-YYYY       TO LNO-DUE-YYYY.
075200     MOVE WS-DUE-MM         TO LNO-DUE-MM.
075300     MOVE WS-DUE-DD         TO LNO-DUE-DD.
075400     MOVE WS-ORIG-BAL       TO LNO-OPEN-PRIN.
075500     MOVE WS-INT-PMT        TO LNO-INT-PMT.
075600     MOVE WS-PRIN-PMT       TO LNO-PRIN-PMT.
075700     MOVE WS-CLOSE-PRIN     TO LNO-CLOSE-PRIN.
075800     WRITE LNO-SCHED-REC.
075900     MOVE LNO-DUE-DATE-R          TO WS-SCHED-DUE-DATE (WS-PERIOD-SUB).
076000     MOVE WS-ORIG-BAL             TO WS-SCHED-OPEN-PRIN (WS-PERIOD-SUB).
076100     MOVE WS-INT-PMT              TO WS-SCHED-INT-PMT (WS-PERIOD-SUB).
076200     MOVE WS-PRIN-PMT             TO WS-SCHED-PRIN-PMT (WS-PERIOD-SUB).
076300     MOVE WS-CLOSE-PRIN           TO WS-SCHED-CLOSE-PRIN (WS-PERIOD-SUB).
076400     ADD WS-INT-PMT TO WS-TOT-ORIG-INT-LOAN.
076500     MOVE WS-CLOSE-PRIN TO WS-ORIG-BAL.
076600 2210-EXIT.
076700     EXIT.
076800*
076900*    2250 ADVANCES THE WORKING DUE DATE ONE PERIOD.  WEEKLY AND
077000*    BIWEEKLY ADD CALENDAR DAYS.  MONTHLY-AND-LONGER FREQUENCIES
077100*    ADD MONTHS AND RESET THE DAY-OF-MONTH BACK TO THE ORIGINAL
077200*    DISBURSEMENT DAY EVERY PERIOD BEFORE CLAMPING, SO A CLAMP IN
077300*    FEBRUARY DOES NOT DRIFT THE REST OF THE SCHEDULE (TKT LN-1190).
077400 2250-ADVANCE-DUE-DATE.
077500     IF LNM-FREQ-WEEKLY
077600         MOVE 7  TO WS-ADD-DAYS
077700         PERFORM 2260-ADD-DAYS THRU 2260-EXIT
077800         GO TO 2250-EXIT.
077900     IF LNM-FREQ-BIWEEKLY
078000         MOVE 14 TO WS-ADD-DAYS
078100         PERFORM 2260-ADD-DAYS THRU 2260-EXIT
078200         GO TO 2250-EXIT.
078300*    MONTHLY-AND-LONGER FREQUENCIES FALL THROUGH THIS CASCADE
078400*    INTO 2270 RATHER THAN 2260 -- ADDING MONTHS AND REPINNING
078500*    THE DAY OF MONTH KEEPS THE ANNIVERSARY DATE STABLE ACROSS
078600*    THE LIFE OF THE LOAN IN A WAY ADDING 30-DAY CHUNKS COULD NOT.
078700     IF LNM-FREQ-MONTHLY
078800         MOVE 1  TO WS-ADD-MONTHS
078900     ELSE
079000     IF LNM-FREQ-BIMONTHLY
079100         MOVE 2  TO WS-ADD-MONTHS
079200     ELSE
079300     IF LNM-FREQ-QUARTERLY
079400         MOVE 3  TO WS-ADD-MONTHS
079500     ELSE
079600     IF LNM-FREQ-SEMIANNUAL
079700         MOVE 6  TO WS-ADD-MONTHS
079800     ELSE
079900         MOVE 12 TO WS-ADD-MONTHS.
080000     PERFORM 2270-ADD-MONTHS THRU 2270-EXIT.
080100 2250-EXIT.
080200     EXIT.
080300*
080400*    BUMPS THE DUE DATE BY WS-ADD-DAYS ONE CALENDAR DAY AT A TIME
080500*    VIA 2265 -- WEEKLY AND BIWEEKLY ONLY, SO WS-ADD-DAYS NEVER
080600*    RUNS MORE THAN 14 TIMES THROUGH THE LOOP.
080700 2260-ADD-DAYS.
080800     PERFORM 2265-ADD-ONE-DAY THRU 2265-EXIT
080900         VARYING WS-DAY-SUB FROM 1 BY 1
081000         UNTIL WS-DAY-SUB > WS-ADD-DAYS.
081100 2260-EXIT.
081200     EXIT.
081300*
081400*    ONE SINGLE-DAY INCREMENT WITH MONTH/YEAR ROLLOVER.  1930 IS
081500*    RE-PERFORMED EACH CALL SO THE MONTH-LENGTH TEST ALWAYS SEES
081600*    THE MONTH THE DATE IS CURRENTLY IN.
081700 2265-ADD-ONE-DAY.
081800     ADD 1 TO WS-DUE-DD.
081900     MOVE WS-DUE-YYYY TO WS-WORK-YYYY.
082000     MOVE WS-DUE-MM   TO WS-WORK-MM.
082100     PERFORM 1930-DAYS-IN-MONTH THRU 1930-EXIT.
082200*    STILL WITHIN THE CURRENT MONTH -- NOTHING ELSE TO DO.
082300     IF WS-DUE-DD NOT > WS-DAYS-IN-MONTH
082400         GO TO 2265-EXIT.
082500*    ROLLED PAST MONTH-END -- BACK TO THE 1ST OF THE NEXT MONTH,
082600*    CARRYING INTO THE NEXT YEAR AT DECEMBER.
082700     MOVE 1 TO WS-DUE-DD.
082800     ADD 1 TO WS-DUE-MM.
082900     IF WS-DUE-MM > 12
083000         MOVE 1 TO WS-DUE-MM
083100         ADD 1 TO WS-DUE-YYYY.
083200 2265-EXIT.
083300     EXIT.
083400*
083500*    MONTHLY-AND-LONGER FREQUENCIES ADD WS-ADD-MONTHS CALENDAR
083600*    MONTHS IN ONE STEP RATHER THAN LOOPING DAY BY DAY.
083700 2270-ADD-MONTHS.
083800     ADD WS-ADD-MONTHS TO WS-DUE-MM.
083900*    CARRY A YEAR IF THE MONTH ARITHMETIC PUSHED PAST DECEMBER.
084000     IF WS-DUE-MM > 12
084100         SUBTRACT 12 FROM WS-DUE-MM
084200         ADD 1 TO WS-DUE-YYYY.
084300*    RESEED THE DAY-OF-MONTH FROM THE ORIGINAL DISBURSEMENT DAY
084400*    EVERY PERIOD, THEN CLAMP BELOW, SO A SHORT-MONTH CLAMP NEVER
084500*    PERMANENTLY SHIFTS THE SCHEDULE'S DAY-OF-MONTH (TKT LN-1190).
084600     MOVE LNM-LOAN-DATE-DD TO WS-DUE-DD.                          LN1190A
084700     MOVE WS-DUE-YYYY TO WS-WORK-YYYY.
084800     MOVE WS-DUE-MM   TO WS-WORK-MM.
084900     PERFORM 1930-DAYS-IN-MONTH THRU 1930-EXIT.
085000     IF WS-DUE-DD > WS-DAYS-IN-MONTH
085100         MOVE WS-DAYS-IN-MONTH TO WS-DUE-DD.
085200 2270-EXIT.
085300     EXIT.
085400*
085500******************************************************************
085600*    2300 SERIES -- ANALYTICS ON THE ORIGINAL SCHEDULE (WAL/APR) *
085700******************************************************************
085800*    WEIGHTED-AVERAGE LIFE (WAL) IS THE PRINCIPAL-WEIGHTED MEAN
085900*    TIME TO REPAYMENT, EXPRESSED IN MONTHS --
086000*        WAL = SUM-OVER-PERIODS( PRIN-PMT(t) * t ) * PTM / LOAN-AMT
086100*    THE SUM RUNS IN PERIOD UNITS (WHATEVER THE BILLING FREQUENCY
086200*    IS); MULTIPLYING BY PTM AT THE END CONVERTS BACK TO MONTHS
086300*    SO A WEEKLY LOAN'S WAL IS COMPARABLE TO A MONTHLY LOAN'S.
086400*    2310 BELOW RUNS THE SUMMATION OVER THE SCHEDULE TABLE BUILT
086500*    BY 2210 -- IT DOES NOT RE-READ THE ORIG-SCHED FILE.
086600*
086700*    APR HERE IS THE SHOP'S SIMPLIFIED FEE-SPREAD CONVENTION, NOT
086800*    A TRUTH-IN-LENDING ACTUARIAL APR -- THE ORIGINATION FEE
086900*    PERCENTAGE IS SPREAD EVENLY OVER THE WAL (IN YEARS) AND
087000*    ADDED TO THE NOMINAL RATE --
087100*        APR = NOM-RATE + (FEES-PCT / (WAL-MONTHS / 12))
087200*    A LONGER WAL DILUTES THE FEE'S ANNUALIZED IMPACT; A SHORTER
087300*    ONE CONCENTRATES IT.  THIS MATCHES THE REFERENCE DECK'S
087400*    APR OF ~9.14% ON THE 36-MONTH/5.99%/5%-FEE BASE CASE.
087500 2300-COMPUTE-ORIG-ANALYTICS.
087600     MOVE 0 TO WS-WAL-ACCUM.
087700*    SUM PRIN-PMT(t) * t ACROSS EVERY PERIOD IN THE ORIGINAL
087800*    SCHEDULE TABLE (NOT THE FILE -- SEE BANNER ABOVE).
087900     PERFORM 2310-ACCUM-WAL THRU 2310-EXIT
088000         VARYING WS-PERIOD-SUB FROM 1 BY 1
088100         UNTIL WS-PERIOD-SUB > WS-NUM-PERIODS.
088200*    CONVERT THE PERIOD-WEIGHTED SUM TO A WAL IN MONTHS.
088300     COMPUTE WS-WAL-MONTHS ROUNDED =
088400         (WS-WAL-ACCUM * WS-PTM) / LNM-LOAN-AMT.
088500*    SPREAD THE ORIGINATION FEE OVER THE WAL AND ADD TO NOMINAL.
088600     COMPUTE WS-ORG-APR ROUNDED =
088700         LNM-INT-RATE + (LNM-FEES-PCT / (WS-WAL-MONTHS / 12)).
088800     MOVE WS-WAL-MONTHS TO LNS-ORG-WAL.
088900     MOVE WS-ORG-APR    TO LNS-ORG-APR.
089000*
089100*    ONE TERM OF THE WAL SUMMATION -- CALLED ONCE PER ORIGINAL
089200*    SCHEDULE PERIOD BY THE VARYING PERFORM ABOVE.  READS THE
089300*    PRINCIPAL PORTION STRAIGHT OUT OF WS-SCHED-TABLE SINCE 2210
089400*    ALREADY CACHED IT THERE WHILE BUILDING THE ORIG-SCHED FILE.
089500 2310-ACCUM-WAL.
089600     COMPUTE WS-WAL-ACCUM ROUNDED =
089700         WS-WAL-ACCUM +
089800         (WS-SCHED-PRIN-PMT (WS-PERIOD-SUB) * WS-PERIOD-SUB).
089900 2310-EXIT.
090000     EXIT.
090100*
090200******************************************************************
090300*    2400 SERIES -- MODIFIED-SCHEDULE (PREPAYMENT) ENGINE        *
090400******************************************************************
090500*    REPROJECTS THE LOAN PERIOD BY PERIOD, LAYERING THE
090600*    ADDL-PMTS FILE'S EXTRA PRINCIPAL ON TOP OF THE ORIGINAL
090700*    SCHEDULED PAYMENT, WITH A FOUR-STEP WATERFALL EACH PERIOD:
090800*        1. ACCRUE THIS PERIOD'S INTEREST ON THE OPEN BALANCE.
090900*        2. THE AVAILABLE PAYMENT (SCHEDULED INT + SCHEDULED
091000*           PRIN + ANY ADDL-PMT FOR THIS PERIOD) IS APPLIED
091100*           INTEREST-FIRST -- CARRIED ACCRUED INTEREST FROM A
091200*           PRIOR SHORTFALL, THEN THIS PERIOD'S INTEREST, THEN
091300*           WHATEVER IS LEFT REDUCES PRINCIPAL.
091400*        3. NEITHER ACCRUED INTEREST NOR PRINCIPAL IS EVER
091500*           ALLOWED TO GO NEGATIVE -- A PAYMENT THAT WOULD
091600*           OVERSHOOT IS CAPPED AT THE PAYOFF AMOUNT (SEE
091700*           WS-PAYOFF-CAP, TKT LN-1404) SO THE LOAN SIMPLY
091800*           PAYS OFF EARLY INSTEAD OF GOING CREDIT-BALANCE.
091900*        4. THE LAST PERIOD WITH A NONZERO PAYMENT BECOMES
092000*           WS-MOD-MATURITY -- THE ACTUAL PAYOFF PERIOD, WHICH
092100*           MAY BE WELL SHORT OF WS-NUM-PERIODS WHEN ADDL-PMTS
092200*           ARE PRESENT.
092300*    UNUSED ORIGINAL-SCHEDULE PERIODS (THOSE AFTER PAYOFF) STILL
092400*    WRITE A ZERO-PAYMENT ROW SO MOD-SCHED STAYS ONE RECORD PER
092500*    ORIGINAL PERIOD -- DOWNSTREAM REPORTING RELIES ON THAT.
092600 2400-BUILD-MOD-SCHEDULE.
092700     MOVE LNM-LOAN-AMT TO WS-CL-PRIN.
092800     MOVE 0 TO WS-CL-ACCR-INT.
092900     MOVE 0 TO WS-MOD-WAL-ACCUM.
093000     MOVE 0 TO WS-MOD-MATURITY.
093100     PERFORM 2410-BUILD-MOD-PERIOD THRU 2410-EXIT
093200         VARYING WS-PERIOD-SUB FROM 1 BY 1
093300         UNTIL WS-PERIOD-SUB > WS-NUM-PERIODS.
093400 2400-EXIT.
093500     EXIT.
093600*
093700*    ONE PERIOD OF THE PREPAYMENT WATERFALL -- SEE THE BANNER
093800*    ABOVE FOR THE FOUR STEPS THIS PARAGRAPH WALKS THROUGH.
093900 2410-BUILD-MOD-PERIOD.
094000     MOVE WS-CL-PRIN     TO WS-OPEN-PRIN.
094100     MOVE WS-CL-ACCR-INT TO WS-OPEN-ACCR-INT.
094200*    STEP 1 -- ACCRUE THIS PERIOD'S INTEREST ON THE OPEN BALANCE
094300*    AT THE SAME PER-PERIOD RATE USED TO BUILD THE ORIGINAL
094400*    SCHEDULE (2100).
094500     COMPUTE WS-CUR-INT ROUNDED = WS-OPEN-PRIN * WS-PERIOD-RATE.
094600     MOVE WS-PERIOD-ADDL-AMT (WS-PERIOD-SUB)
094700         TO WS-ADDL-THIS-PERIOD.
094800*    STEP 2 -- WHAT WOULD BE PAID THIS PERIOD IF THE LOAN WERE
094900*    NOT CLOSE TO PAYOFF: THE ORIGINAL SCHEDULE'S INTEREST AND
095000*    PRINCIPAL SPLIT FOR THIS PERIOD, PLUS ANY ADDL-PMT ON FILE.
095100     COMPUTE WS-SCHED-PMT =
095200         WS-SCHED-INT-PMT (WS-PERIOD-SUB) +
095300         WS-SCHED-PRIN-PMT (WS-PERIOD-SUB) +
095400         WS-ADDL-THIS-PERIOD.
095500*    STEP 3 -- THE MOST THIS PAYMENT CAN EVER BE IS WHATEVER
095600*    CLOSES THE LOAN OUT COMPLETELY: OPEN PRINCIPAL PLUS ANY
095700*    CARRIED ACCRUED INTEREST PLUS THIS PERIOD'S FRESH INTEREST.
095800     COMPUTE WS-PAYOFF-CAP =
095900         WS-OPEN-PRIN + WS-OPEN-ACCR-INT + WS-CUR-INT.
096000     IF WS-SCHED-PMT > WS-PAYOFF-CAP
096100         MOVE WS-PAYOFF-CAP TO WS-TOTAL-PMT
096200     ELSE
096300         MOVE WS-SCHED-PMT TO WS-TOTAL-PMT.
096400*    INTEREST-FIRST APPLICATION -- WHATEVER OF THE PAYMENT DOES
096500*    NOT COVER CARRIED-PLUS-CURRENT INTEREST IS CARRIED FORWARD
096600*    AS ACCRUED INTEREST; IT NEVER GOES BELOW ZERO.
096700     COMPUTE WS-CL-ACCR-INT ROUNDED =
096800         WS-OPEN-ACCR-INT + WS-CUR-INT - WS-TOTAL-PMT.
096900     IF WS-CL-ACCR-INT < 0
097000         MOVE 0 TO WS-CL-ACCR-INT.
097100*    WHATEVER IS LEFT AFTER INTEREST REDUCES PRINCIPAL; IT TOO
097200*    IS FLOORED AT ZERO RATHER THAN LET THE LOAN GO CREDIT.
097300     COMPUTE WS-CL-PRIN ROUNDED =
097400         WS-PAYOFF-CAP - WS-TOTAL-PMT.
097500     IF WS-CL-PRIN < 0
097600         MOVE 0 TO WS-CL-PRIN.
097700     MOVE LNM-LOAN-ID             TO LNX-LOAN-ID.
097800     MOVE WS-PERIOD-SUB           TO LNX-PERIOD-NO.
097900     MOVE WS-SCHED-DUE-DATE (WS-PERIOD-SUB)
098000                                  TO LNX-DUE-DATE-R.
098100     MOVE WS-OPEN-PRIN            TO LNX-OPEN-PRIN.
098200     MOVE WS-OPEN-ACCR-INT        TO LNX-OPEN-ACCR-INT.
098300     MOVE WS-CUR-INT              TO LNX-CUR-INT.
098400     MOVE WS-ADDL-THIS-PERIOD     TO LNX-ADDL-PMT.
098500     MOVE WS-TOTAL-PMT            TO LNX-TOTAL-PMT.
098600     MOVE WS-CL-PRIN              TO LNX-CLOSE-PRIN.
098700     WRITE LNX-SCHED-REC.
098800*    PRINCIPAL ACTUALLY RETIRED THIS PERIOD -- FEEDS THE
098900*    MODIFIED-SCHEDULE WAL ACCUMULATION THE SAME WAY 2310 FEEDS
099000*    THE ORIGINAL-SCHEDULE ONE, EXCEPT WEIGHTED BY PRINCIPAL
099100*    ACTUALLY REPAID RATHER THAN THE ORIGINAL SCHEDULE'S FIXED
099200*    PRINCIPAL SPLIT, SINCE PREPAYMENTS SHIFT REPAYMENT EARLIER.
099300     COMPUTE WS-PRIN-REPAID ROUNDED = WS-OPEN-PRIN - WS-CL-PRIN.
099400     COMPUTE WS-MOD-WAL-ACCUM ROUNDED =
099500         WS-MOD-WAL-ACCUM + (WS-PRIN-REPAID * WS-PERIOD-SUB).
099600*    STEP 4 -- LATCH THE LAST PERIOD THAT STILL CARRIED A REAL
099700*    PAYMENT AS THE LOAN'S ACTUAL (POSSIBLY EARLY) MATURITY.
099800     IF WS-TOTAL-PMT > 0
099900         MOVE WS-PERIOD-SUB TO WS-MOD-MATURITY.
100000 2410-EXIT.
100100     EXIT.
100200*
100300******************************************************************
100400*    2500 SERIES -- ANALYTICS ON THE MODIFIED SCHEDULE           *
100500******************************************************************
100600*    SAME TWO FORMULAS AS THE 2300 SERIES, RUN AGAINST THE
100700*    MODIFIED (PREPAID) CASH FLOWS INSTEAD OF THE ORIGINAL ONES:
100800*        MOD-WAL = (MOD-WAL-ACCUM * PTM) / LOAN-AMT
100900*        MOD-APR = NOM-RATE + (FEES-PCT / (MOD-WAL / 12))
101000*    MOD-WAL-ACCUM WAS BUILT PERIOD BY PERIOD IN 2410 ABOVE AS
101100*    THE WATERFALL RAN, SO THERE IS NO SEPARATE ACCUMULATION
101200*    PARAGRAPH HERE LIKE 2310 -- THIS PARAGRAPH ONLY CONVERTS
101300*    THE FINISHED ACCUMULATOR TO MONTHS AND SPREADS THE FEE.
101400*    BECAUSE PREPAYMENTS SHORTEN THE WAL, MOD-APR IS ALWAYS
101500*    THE SAME OR HIGHER THAN ORG-APR FOR A GIVEN LOAN -- THE
101600*    SAME ORIGINATION FEE IS NOW SPREAD OVER FEWER MONTHS.
101700 2500-COMPUTE-MOD-ANALYTICS.
101800     COMPUTE WS-MOD-WAL-MONTHS ROUNDED =
101900         (WS-MOD-WAL-ACCUM * WS-PTM) / LNM-LOAN-AMT.
102000     COMPUTE WS-MOD-APR ROUNDED =
102100         LNM-INT-RATE +
102200             (LNM-FEES-PCT / (WS-MOD-WAL-MONTHS / 12)).
102300     MOVE WS-MOD-WAL-MONTHS TO LNS-MOD-WAL.
102400     MOVE WS-MOD-APR        TO LNS-MOD-APR.
102500     MOVE WS-MOD-MATURITY   TO LNS-MOD-MATURITY.
102600*
102700******************************************************************
102800*    2600/2700 SERIES -- SUMMARY LINE BUILD AND PRINT            *
102900******************************************************************
103000*    2600 COLLAPSES EVERYTHING DERIVED ABOVE FOR THIS LOAN INTO
103100*    LNS-SUMM-REC; 2700 EDITS IT OUT TO THE PRINTED SUMMARY-RPT
103200*    LINE.  CALLED FOR EVERY LOAN, VALID OR REJECTED -- A
103300*    REJECTED LOAN'S FIELDS WERE ALREADY ZEROED BY 2900 BELOW
103400*    BEFORE CONTROL REACHES 2600.
103500 2600-BUILD-SUMMARY-LINE.
103600     MOVE LNM-LOAN-ID       TO LNS-LOAN-ID.
103700     MOVE WS-LEVEL-PMT-FINAL TO LNS-PERIODIC-PMT.
103800     MOVE WS-NUM-PERIODS    TO LNS-NUM-PERIODS.
103900*
104000*    NUMERIC-EDITED MOVES INTO THE ZZZ/9.999999-STYLE PRINT
104100*    FIELDS OF SUMM-LINE-REC -- NO COMPUTE NEEDED, JUST EDITING.
104200 2700-PRINT-SUMMARY-LINE.
104300     MOVE SPACES          TO SUMM-LINE-REC.
104400     MOVE LNS-LOAN-ID     TO SL-LOAN-ID.
104500     MOVE LNS-PERIODIC-PMT TO SL-PMT.
104600     MOVE LNS-NUM-PERIODS TO SL-N.
104700     MOVE LNS-ORG-WAL     TO SL-ORG-WAL.
104800     MOVE LNS-ORG-APR     TO SL-ORG-APR.
104900     MOVE LNS-MOD-WAL     TO SL-MOD-WAL.
105000     MOVE LNS-MOD-APR     TO SL-MOD-APR.
105100     MOVE LNS-MOD-MATURITY TO SL-MOD-MATURITY.
105200     MOVE LNS-STATUS      TO SL-STATUS.
105300     WRITE SUMM-LINE-REC.
105400*
105500******************************************************************
105600*    2900 SERIES -- REJECTED LOAN HANDLING                      *
105700******************************************************************
105800*    BUILDS THE "E"-STATUS SUMMARY LINE FOR A LOAN THAT FAILED
105900*    1900-VALIDATE-LOAN OR THE ADDL-PMT RANGE CHECK IN 2050 --
106000*    NONE OF THE PAYMENT/SCHEDULE/ANALYTICS FIELDS WERE EVER
106100*    COMPUTED FOR THIS LOAN, SO THEY ARE EXPLICITLY ZEROED
106200*    RATHER THAN LEFT HOLDING A STALE VALUE FROM THE PRIOR LOAN
106300*    PROCESSED IN THIS RUN.
106400 2900-REJECT-LOAN.
106500     MOVE 'E'       TO LNS-STATUS.
106600     MOVE LNM-LOAN-ID TO LNS-LOAN-ID.
106700     MOVE 0 TO LNS-PERIODIC-PMT  LNS-NUM-PERIODS
106800               LNS-ORG-WAL       LNS-ORG-APR
106900               LNS-MOD-WAL       LNS-MOD-APR
107000               LNS-MOD-MATURITY.
107100     ADD 1 TO WS-LOANS-REJECTED.
107200     DISPLAY 'LOAN REJECTED BY VALIDATION - ' LNM-LOAN-ID
107300         UPON CRT AT 0601.
107400*
107500******************************************************************
107600*    9000 SERIES -- RUN SHUTDOWN, GRAND TOTALS                  *
107700******************************************************************
107800*    ONE-TIME CLOSE-OUT, PERFORMED ONCE AFTER THE MAIN-LINE'S
107900*    LOOP OVER 2000-PROCESS-LOANS HITS END OF LOAN-MASTER-FILE.
108000 9000-FINISH.
108100     PERFORM 9100-PRINT-GRAND-TOTALS.
108200     CLOSE LOAN-MASTER-FILE.
108300     CLOSE ADDL-PMTS-FILE.
108400     CLOSE ORIG-SCHED-FILE.
108500     CLOSE MOD-SCHED-FILE.
108600     CLOSE SUMMARY-RPT-FILE.
108700     DISPLAY 'LNAM2000 RUN COMPLETE' UPON CRT AT 0701.
108800*
108900*    RUN-LEVEL COUNTS AND DOLLAR TOTALS, ACCUMULATED LOAN BY
109000*    LOAN IN 2000-PROCESS-LOANS AND 2900-REJECT-LOAN AS THE RUN
109100*    WENT, PRINTED AS THE LAST LINE ON SUMMARY-RPT (TKT LN-0480).
109200 9100-PRINT-GRAND-TOTALS.
109300     MOVE SPACES TO TOTAL-LINE-REC.
109400     MOVE 'LOANS PROCESSED:'       TO TL-LABEL.
109500     MOVE WS-LOANS-READ            TO TL-LOANS-PROCESSED.
109600     MOVE WS-LOANS-REJECTED        TO TL-LOANS-REJECTED.
109700     MOVE WS-TOT-PRINCIPAL         TO TL-TOT-PRINCIPAL.
109800     MOVE WS-TOT-ORIG-INT          TO TL-TOT-ORIG-INT.
109900     WRITE TOTAL-LINE-REC.
