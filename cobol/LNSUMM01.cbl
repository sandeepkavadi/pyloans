000100******************************************************************
000200*  LNSUMM01.CBL                                                 *
000300*  LOAN SUMMARY RECORD -- ONE PER LOAN, PRINTED ON SUMMARY-RPT   *
000400*  BY 2700-PRINT-SUMMARY-LINE.                                  *
000500******************************************************************
000600*  CHANGE LOG
000700*  02/09/88  RHK  ORIGINAL LAYOUT, PER-LOAN RECAP LINE
000800*  06/14/89  RHK  ADDED ORG-APR / MOD-APR FOR PORTFOLIO ANALYTICS
000900*  01/08/96  LMT  ADDED NUM-PERIODS-X REDEFINES, TKT LN-0612
001000*  07/11/02  CJB  ADDED STATUS 88-LEVELS, TKT LN-0955
001100 01  LNS-SUMM-REC.
001200     05  LNS-LOAN-ID                 PIC X(8).
001300     05  LNS-PERIODIC-PMT            PIC S9(9)V99   COMP-3.
001400     05  LNS-NUM-PERIODS             PIC S9(4)      COMP-3.
001500     05  LNS-NUM-PERIODS-X REDEFINES LNS-NUM-PERIODS
001600                                     PIC X(3).
001700     05  LNS-ORG-WAL                 PIC S9(3)V99   COMP-3.
001800     05  LNS-ORG-APR                 PIC S9V9(6)    COMP-3.
001900     05  LNS-MOD-WAL                 PIC S9(3)V99   COMP-3.
002000     05  LNS-MOD-APR                 PIC S9V9(6)    COMP-3.       LN0955A
002100     05  LNS-MOD-MATURITY            PIC S9(4)      COMP-3.
002200     05  LNS-STATUS                  PIC X.                       LN0955A
002300         88  LNS-STATUS-VALID        VALUE 'V'.
002400         88  LNS-STATUS-REJECTED     VALUE 'E'.
002500     05  FILLER                      PIC X(10).
