000100******************************************************************
000200*  LNMAST01.CBL                                                 *
000300*  LOAN MASTER RECORD -- ONE LOAN PER RECORD, LOAN-MASTER FILE   *
000400*  COPIED INTO LNAM2000 WORKING-STORAGE / FD LOAN-MASTER-FILE.   *
000500******************************************************************
000600*  CHANGE LOG
000700*  02/09/88  RHK  ORIGINAL LAYOUT FOR LN1000 AMORTIZATION RUN
000800*  06/14/89  RHK  ADDED FEES-PCT FOR ORIGINATION-FEE APR CALC
000900*  11/02/90  DWP  WIDENED TERM-MONTHS TO S9(3) COMP-3, WAS 9(2)
001000*  04/27/92  DWP  ADDED SEGMENT AND CHANNEL PASS-THROUGH FIELDS
001100*  09/30/93  RHK  ADDED LOAN-DATE-R FLAT REDEFINES FOR SORT KEYS
001200*  01/08/96  LMT  ADDED LOAN-ID-NUM REDEFINES, TKT LN-0612
001300*  08/19/98  LMT  Y2K -- LOAN-DATE-YYYY NOW FULL 4-DIGIT CENTURY
001400*  03/04/99  LMT  Y2K SIGNOFF, RAN AGAINST 2000-2005 TEST DATES
001500*  07/11/02  CJB  ADDED PMT-FREQ 88-LEVELS, TKT LN-0955
001600*  05/20/05  CJB  ADDED FILLER PAD, STANDARDIZED TO 60-BYTE REC
001700 01  LNM-LOAN-REC.
001800     05  LNM-LOAN-ID                 PIC X(8).
001900     05  LNM-LOAN-ID-NUM REDEFINES LNM-LOAN-ID
002000                                     PIC 9(8).
002100     05  LNM-LOAN-AMT                PIC S9(9)V99   COMP-3.
002200     05  LNM-INT-RATE                PIC S9V9(6)    COMP-3.
002300     05  LNM-FEES-PCT                PIC S9V9(6)    COMP-3.
002400     05  LNM-TERM-MONTHS             PIC S9(3)      COMP-3.
002500     05  LNM-LOAN-DATE.
002600         10  LNM-LOAN-DATE-YYYY      PIC 9(4).
002700         10  LNM-LOAN-DATE-MM        PIC 9(2).
002800         10  LNM-LOAN-DATE-DD        PIC 9(2).
002900     05  LNM-LOAN-DATE-R REDEFINES LNM-LOAN-DATE
003000                                     PIC 9(8).
003100     05  LNM-PMT-FREQ                PIC X(2).
003200         88  LNM-FREQ-WEEKLY         VALUE 'W '.
003300         88  LNM-FREQ-BIWEEKLY       VALUE '2W'.
003400         88  LNM-FREQ-MONTHLY        VALUE 'M '.
003500         88  LNM-FREQ-BIMONTHLY      VALUE 'BM'.
003600         88  LNM-FREQ-QUARTERLY      VALUE 'Q '.
003700         88  LNM-FREQ-SEMIANNUAL     VALUE 'H '.
003800         88  LNM-FREQ-ANNUAL         VALUE 'Y '.
003900         88  LNM-FREQ-VALID          VALUES 'W ' '2W' 'M '
004000                                             'BM' 'Q ' 'H '
004100                                             'Y '.
004200     05  LNM-SEGMENT                 PIC X.
004300     05  LNM-CHANNEL                 PIC X(4).
004400         88  LNM-CHANNEL-FREE        VALUE 'FREE'.
004500         88  LNM-CHANNEL-PAID        VALUE 'PAID'.
004600     05  FILLER                      PIC X(21).                   LN0955A
